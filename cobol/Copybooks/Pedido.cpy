000100******************************************************************
000200* Copybook: PEDIDO.CPY
000300* Author: ANDRE RAFFUL
000400* Date: 09/03/1993
000500* Purpose: LAYOUT DO REGISTRO CABECALHO DE PEDIDO DE VENDA, USADO
000600*          PELO ARQUIVO DE ENTRADA (PEDIDOS A VALIDAR) E PELO
000700*          ARQUIVO DE SAIDA (PEDIDOS GRAVADOS) DA ROTINA SCMP0600.
000800******************************************************************
000900* ALTERACOES:
001000*   09/03/1993 - A.RAFFUL    - CR-1050 - LAYOUT ORIGINAL, CRIADO   CR-1050
001100*                              PARA A ROTINA DE VALIDACAO DE PRECO
001200*                              MINIMO DE VENDA DE ITENS DE PEDIDO.
001300*   14/01/1999 - M.SOUZA     - CR-1052 - Y2K: REVISADO O LAYOUT;   CR-1052
001400*                              APROVEITADO PARA INCLUIR O CONTADOR
001500*                              DE ITENS DO PEDIDO (PED-QTD-ITENS),
001600*                              USADO PELO SCMP0600 COMO TOTAL DE
001700*                              CONTROLE PARA SABER QUANTOS
001800*                              REGISTROS DE ITEM LER A SEGUIR NO
001900*                              ARQUIVO DE ENTRADA.
002000*   19/07/2005 - A.RAFFUL    - CR-1099 - INCLUIDA A CONDICAO 88    CR-1099
002100*                              DE TOTAL DE CONTROLE INVALIDO E A
002200*                              VISAO EM CARACTERE DO CABECALHO,
002300*                              NO MESMO PADRAO JA USADO NO COPY
002400*                              PRODUTO, A PEDIDO DA AUDITORIA DE
002500*                              PADRONIZACAO DE COPYBOOKS.
002600******************************************************************
002700*
002800 01  PED-REGISTRO-CABECALHO.
002900*
003000*    ---------------------------------------------------------
003100*    IDENTIFICADOR UNICO DO PEDIDO.
003200*    ---------------------------------------------------------
003300     05  PED-ID                          PIC X(36).
003400*
003500*    ---------------------------------------------------------
003600*    QUANTIDADE DE REGISTROS ITEM-PEDIDO QUE SEGUEM ESTE
003700*    CABECALHO NO ARQUIVO, NA MESMA ORDEM DE CHEGADA DO PEDIDO.
003800*    TOTAL DE CONTROLE - NAO E RECALCULADO PELO PROGRAMA.
003900*    ---------------------------------------------------------
004000     05  PED-QTD-ITENS                   PIC S9(5) COMP-3.
004100         88  PED-QTD-ITENS-INVALIDA      VALUE -99999 THRU 0.
004200*
004300*    ---------------------------------------------------------
004400*    RESERVA DE ESPACO PARA CAMPOS FUTUROS DO CABECALHO DO
004500*    PEDIDO (P.EX. DATA DO PEDIDO, CLIENTE) SEM QUEBRAR O
004600*    TAMANHO FISICO DO REGISTRO JA EM PRODUCAO.
004700*    ---------------------------------------------------------
004800     05  FILLER                          PIC X(20) VALUE SPACES.
004900*
005000*    ---------------------------------------------------------
005100*    VISAO EM CARACTERE DO CABECALHO, PARA CONFERENCIA DE DUMP
005200*    DE MEMORIA EM DIAGNOSTICO DE PRODUCAO (MESMO RECURSO JA
005300*    USADO NO COPY PRODUTO E NO SCMP0903 - CR-1058).
005400*    ---------------------------------------------------------
005500 01  PED-REGISTRO-CABECALHO-DUMP REDEFINES PED-REGISTRO-CABECALHO.
005600     05  FILLER                          PIC X(36).
005700     05  PED-QTD-ITENS-DUMP              PIC X(03).
005800     05  FILLER                          PIC X(20).
005900*
