000100******************************************************************
000200* Copybook: PRODUTO.CPY
000300* Author: ANDRE RAFFUL
000400* Date: 02/05/1990
000500* Purpose: LAYOUT DO CADASTRO MESTRE DE PRODUTOS (SCMP0300/SCMP0600)
000600*          CAMPOS DE PRECO DE VENDA/COMPRA E CARIMBOS DE DATA/HORA
000700*          DE CRIACAO E ULTIMA ALTERACAO DO PRODUTO.
000800******************************************************************
000900* ALTERACOES:
001000*   02/05/1990 - A.RAFFUL    - CR-0000 - LAYOUT ORIGINAL DO CADASTRO
001100*                              DE PRODUTOS (SOMENTE CODIGO/DESCRICAO
001200*                              /TIPO), USADO PELAS ROTINAS DE
001300*                              CADASTRO INTERATIVO.
001400*   17/09/1993 - A.RAFFUL    - CR-1040 - INCLUIDOS OS CAMPOS DE    CR-1040
001500*                              PRECO DE VENDA E PRECO DE COMPRA DO
001600*                              PRODUTO, ANTES MANTIDOS SOMENTE NO
001700*                              ARQUIVO HISTORICO PRC-PRODUTO.
001800*   17/09/1993 - A.RAFFUL    - CR-1040 - INCLUIDOS OS CARIMBOS DE  CR-1040
001900*                              DATA/HORA DE CRIACAO E DE ULTIMA
002000*                              ALTERACAO DO REGISTRO, EM FORMATO
002100*                              TEXTO ISO-8601, PARA SUPORTAR A
002200*                              ROTINA DE ATUALIZACAO EM MASSA DO
002300*                              PRECO DE COMPRA (SCMP0300).
002400*   11/02/1999 - M.SOUZA     - CR-1041 - Y2K: CONFIRMADO QUE O     CR-1041
002500*                              CARIMBO DE DATA/HORA ISO-8601 JA
002600*                              TRAFEGA COM ANO DE QUATRO DIGITOS;
002700*                              APROVEITADA A REVISAO PARA
002800*                              REDIMENSIONAR O REGISTRO DE
002900*                              ORGANIZACAO INDEXADA PARA
003000*                              ORGANIZACAO SEQUENCIAL DE TAMANHO
003100*                              FIXO. A CHAVE DE PRODUTO PASSOU A
003200*                              SER O IDENTIFICADOR UNICO PROD-ID
003300*                              (36 POSICOES) NO LUGAR DO ANTIGO
003400*                              CODIGO DE BARRAS. A LOCALIZACAO POR
003500*                              CHAVE PASSA A SER FEITA EM TABELA EM
003600*                              MEMORIA (VIDE SCMP0600, TABELA-
003700*                              PRODUTOS / SEARCH ALL).
003800******************************************************************
003900*
004000 01  PROD-REGISTRO-MESTRE.
004100*
004200*    ---------------------------------------------------------
004300*    IDENTIFICADOR UNICO DO PRODUTO (CHAVE DE PESQUISA).
004400*    ---------------------------------------------------------
004500     05  PROD-ID                         PIC X(36).
004600*
004700*    ---------------------------------------------------------
004800*    NOME/DESCRICAO COMERCIAL DO PRODUTO.
004900*    ---------------------------------------------------------
005000     05  PROD-NOME                       PIC X(40).
005100*
005200*    ---------------------------------------------------------
005300*    BLOCO DE PRECOS DO PRODUTO.  VALOR-VENDA E O PRECO
005400*    PRATICADO NO CATALOGO; VALOR-COMPRA E O CUSTO DE AQUISICAO
005500*    JUNTO AO FORNECEDOR E E O CAMPO ATUALIZADO EM MASSA PELA
005600*    ROTINA SCMP0300.  AMBOS COM DUAS CASAS DECIMAIS.
005700*    ---------------------------------------------------------
005800     05  PROD-BLOCO-PRECOS.
005900         10  PROD-VALOR-VENDA            PIC S9(9)V9(2) COMP-3.
006000         10  PROD-VALOR-COMPRA           PIC S9(9)V9(2) COMP-3.
006100*
006200*    ---------------------------------------------------------
006300*    CARIMBO DE DATA/HORA DE CRIACAO DO REGISTRO, EM TEXTO
006400*    ISO-8601 (AAAA-MM-DDTHH:MM:SS.FFFFFF), CONFORME GERADO
006500*    PELO SISTEMA DE ORIGEM.  DECOMPOSTO ABAIXO SOMENTE PARA
006600*    FINS DE EXIBICAO EM RELATORIO; A ROTINA DE CARGA NAO
006700*    ALTERA ESTE CAMPO.
006800*    ---------------------------------------------------------
006900     05  PROD-DATA-HORA-CRIACAO          PIC X(26).
007000     05  PROD-DHC-DECOMPOSTA REDEFINES
007100         PROD-DATA-HORA-CRIACAO.
007200         10  PROD-DHC-ANO                PIC X(04).
007300         10  PROD-DHC-TRACO-1            PIC X(01).
007400         10  PROD-DHC-MES                PIC X(02).
007500         10  PROD-DHC-TRACO-2            PIC X(01).
007600         10  PROD-DHC-DIA                PIC X(02).
007700         10  PROD-DHC-SEPARADOR-T        PIC X(01).
007800         10  PROD-DHC-HORA               PIC X(02).
007900         10  PROD-DHC-DPTO-1             PIC X(01).
008000         10  PROD-DHC-MINUTO             PIC X(02).
008100         10  PROD-DHC-DPTO-2             PIC X(01).
008200         10  PROD-DHC-SEGUNDO            PIC X(02).
008300         10  PROD-DHC-PONTO              PIC X(01).
008400         10  PROD-DHC-MICROSSEGUNDO      PIC X(06).
008500*
008600*    ---------------------------------------------------------
008700*    CARIMBO DE DATA/HORA DA ULTIMA ALTERACAO DO REGISTRO, NO
008800*    MESMO FORMATO ACIMA; PERMANECE EM BRANCO ENQUANTO O
008900*    PRODUTO NUNCA TIVER SIDO ALTERADO.  A ROTINA SCMP0300
009000*    REGRAVA ESTE CAMPO COM A DATA/HORA DO PROCESSAMENTO SEMPRE
009100*    QUE O PRECO DE COMPRA E ATUALIZADO.
009200*    ---------------------------------------------------------
009300     05  PROD-DATA-HORA-ALTERACAO        PIC X(26).
009400         88  PROD-NUNCA-ALTERADO         VALUE SPACES.
009500     05  PROD-DHA-DECOMPOSTA REDEFINES
009600         PROD-DATA-HORA-ALTERACAO.
009700         10  PROD-DHA-ANO                PIC X(04).
009800         10  PROD-DHA-TRACO-1            PIC X(01).
009900         10  PROD-DHA-MES                PIC X(02).
010000         10  PROD-DHA-TRACO-2            PIC X(01).
010100         10  PROD-DHA-DIA                PIC X(02).
010200         10  PROD-DHA-SEPARADOR-T        PIC X(01).
010300         10  PROD-DHA-HORA               PIC X(02).
010400         10  PROD-DHA-DPTO-1             PIC X(01).
010500         10  PROD-DHA-MINUTO             PIC X(02).
010600         10  PROD-DHA-DPTO-2             PIC X(01).
010700         10  PROD-DHA-SEGUNDO            PIC X(02).
010800         10  PROD-DHA-PONTO              PIC X(01).
010900         10  PROD-DHA-MICROSSEGUNDO      PIC X(06).
011000*
011100*    ---------------------------------------------------------
011200*    RESERVA DE ESPACO PARA CAMPOS FUTUROS SEM QUEBRAR O
011300*    TAMANHO FISICO DO REGISTRO JA GRAVADO EM PRODUCAO.
011400*    ---------------------------------------------------------
011500     05  FILLER                          PIC X(30) VALUE SPACES.
011600*
