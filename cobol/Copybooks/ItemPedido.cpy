000100******************************************************************
000200* Copybook: ITEMPEDIDO.CPY
000300* Author: ANDRE RAFFUL
000400* Date: 09/03/1993
000500* Purpose: LAYOUT DO REGISTRO DE ITEM DE PEDIDO DE VENDA (UMA
000600*          LINHA POR PRODUTO DENTRO DE UM PEDIDO), USADO PELO
000700*          ARQUIVO DE ENTRADA E PELO ARQUIVO DE SAIDA DO SCMP0600.
000800******************************************************************
000900* ALTERACOES:
001000*   09/03/1993 - A.RAFFUL    - CR-1050 - LAYOUT ORIGINAL.          CR-1050
001100*   14/01/1999 - M.SOUZA     - CR-1052 - Y2K: REVISADO O LAYOUT;   CR-1052
001200*                              APROVEITADO PARA INCLUIR A CHAVE
001300*                              ESTRANGEIRA ITEM-PEDIDO-ID (PEDIDO
001400*                              DONO DO ITEM), NECESSARIA PARA
001500*                              CONFERIR O PEDIDO ATUAL CONTRA O
001600*                              TOTAL DE CONTROLE PED-QTD-ITENS.
001700*   19/07/2005 - A.RAFFUL    - CR-1099 - INCLUIDA A CONDICAO 88    CR-1099
001800*                              DE QUANTIDADE INVALIDA E A VISAO EM
001900*                              CARACTERE DO REGISTRO DE ITEM, NO
002000*                              MESMO PADRAO JA USADO NO COPY
002100*                              PRODUTO E NO COPY PEDIDO, A PEDIDO
002200*                              DA AUDITORIA DE PADRONIZACAO.
002300******************************************************************
002400*
002500 01  ITEM-REGISTRO-DETALHE.
002600*
002700*    ---------------------------------------------------------
002800*    IDENTIFICADOR UNICO DO ITEM DE PEDIDO.
002900*    ---------------------------------------------------------
003000     05  ITEM-ID                         PIC X(36).
003100*
003200*    ---------------------------------------------------------
003300*    CHAVES ESTRANGEIRAS: PEDIDO DONO DO ITEM E PRODUTO VENDIDO.
003400*    ---------------------------------------------------------
003500     05  ITEM-CHAVES-ESTRANGEIRAS.
003600         10  ITEM-PEDIDO-ID              PIC X(36).
003700         10  ITEM-PRODUTO-ID             PIC X(36).
003800*
003900*    ---------------------------------------------------------
004000*    QUANTIDADE VENDIDA E PRECO UNITARIO OFERTADO PARA ESTE
004100*    ITEM.  O PRECO UNITARIO E O VALOR EFETIVAMENTE PRATICADO
004200*    NO PEDIDO (PODE DIVERGIR DO PRECO DE VENDA ATUAL DO
004300*    PRODUTO) E E O CAMPO CONFRONTADO CONTRA O PRECO MINIMO
004400*    CALCULADO PELA SUB-ROTINA SCMP0903.
004500*    ---------------------------------------------------------
004600     05  ITEM-QUANTIDADE                 PIC S9(5) COMP-3.
004700         88  ITEM-QUANTIDADE-INVALIDA    VALUE -99999 THRU 0.
004800     05  ITEM-VALOR-UNITARIO             PIC S9(9)V9(2) COMP-3.
004900*
005000*    ---------------------------------------------------------
005100*    RESERVA DE ESPACO PARA CAMPOS FUTUROS DO ITEM DE PEDIDO.
005200*    ---------------------------------------------------------
005300     05  FILLER                          PIC X(20) VALUE SPACES.
005400*
005500*    ---------------------------------------------------------
005600*    VISAO EM CARACTERE DO REGISTRO, PARA CONFERENCIA DE DUMP
005700*    DE MEMORIA EM DIAGNOSTICO DE PRODUCAO (MESMO RECURSO JA
005800*    USADO NO COPY PRODUTO E NO SCMP0903 - CR-1058).
005900*    ---------------------------------------------------------
006000 01  ITEM-REGISTRO-DETALHE-DUMP REDEFINES ITEM-REGISTRO-DETALHE.
006100     05  FILLER                          PIC X(108).
006200     05  ITEM-QUANTIDADE-DUMP            PIC X(03).
006300     05  ITEM-VALOR-UNITARIO-DUMP        PIC X(06).
006400     05  FILLER                          PIC X(20).
006500*
