000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 19/10/1989
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: MENU PRINCIPAL DO SISTEMA DE COMPRAS DE MERCADO -
000800*          MODULO DE VALIDACAO DE PRECO MINIMO DE VENDA.
000900******************************************************************
001000* HISTORICO DE ALTERACOES:
001100*   19/10/1989 - A.RAFFUL    - CR-0000 - MENU ORIGINAL DO SISTEMA  CR-0000
001200*                              DE COMPRAS DE MERCADO (CADASTROS DE
001300*                              TIPO DE PRODUTO, PRODUTO E RELATORIOS
001400*                              DE COMPRA).
001500*   11/05/1991 - A.RAFFUL    - CR-0210 - INCLUIDA A OPCAO DE CARGA CR-0210
001600*                              DE PRECOS DE PRODUTOS (ENTAO AINDA
001700*                              NAO DISPONIVEL, SO RESERVADA NO
001800*                              MENU).
001900*   03/02/1994 - M.SOUZA     - CR-0480 - EXIBIDA A DATA CORRENTE NO
002000*                              CABECALHO DO MENU, A PEDIDO DA
002100*                              OPERACAO (CONFERENCIA DO DIA DE
002200*                              PROCESSAMENTO ANTES DE RODAR CARGAS).
002300*   22/01/1999 - A.RAFFUL    - CR-0700 - Y2K: REVISADO O CAMPO DE  CR-0700
002400*                              DATA CORRENTE EXIBIDO NO MENU PARA
002500*                              CONFIRMAR ANO DE QUATRO DIGITOS
002600*                              (ACCEPT FROM DATE YYYYMMDD).
002700*   14/09/2002 - A.RAFFUL    - CR-1055 - MENU REDESENHADO: REMOVIDAS
002800*                              AS OPCOES DE CADASTRO DE TIPO DE
002900*                              PRODUTO, CADASTRO DE PRODUTO E
003000*                              RELATORIO DE LISTA DE COMPRAS (NAO
003100*                              MAIS MANTIDAS POR ESTE MODULO);
003200*                              INCLUIDAS AS OPCOES DE ATUALIZACAO EM
003300*                              MASSA DO PRECO DE COMPRA (SCMP0300) E
003400*                              DE VALIDACAO/GRAVACAO DE PEDIDOS DE
003500*                              VENDA (SCMP0600).
003600*   05/03/2004 - M.SOUZA     - CR-1090 - REMOVIDA A OPCAO DE       CR-1090
003700*                              GERACAO DE ARQUIVOS CSV (DESCONTINUADA
003800*                              PELA AREA DE RELATORIOS GERENCIAIS).
003900******************************************************************
004000*-----------------------------------------------------------------
004100 IDENTIFICATION DIVISION.
004200*-----------------------------------------------------------------
004300 PROGRAM-ID.     SCMP0000.
004400 AUTHOR.         ANDRE RAFFUL.
004500 INSTALLATION.   SISTEMA DE COMPRAS DE MERCADO.
004600 DATE-WRITTEN.   19/10/1989.
004700 DATE-COMPILED.
004800 SECURITY.       USO INTERNO.
004900*-----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*-----------------------------------------------------------------
005800 DATA DIVISION.
005900*-----------------------------------------------------------------
006000 FILE SECTION.
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-COM-AREA.
006400     05  WS-MENSAGEM                     PIC X(20).
006500*
006600 01  WS-COM-AREA-R REDEFINES WS-COM-AREA.
006700     05  WS-MSG-CODIGO                   PIC X(02).
006800     05  WS-MSG-TEXTO                    PIC X(18).
006900*
007000 77  WS-OPCAO-MENU                       PIC X(01).
007100 77  WS-OPCAO-MENU-R REDEFINES WS-OPCAO-MENU PIC 9(01).
007200 77  WS-PROMPT                           PIC X(01).
007300*
007400 77  WS-QTD-OPCOES-INVALIDAS             PIC 9(03) COMP.
007500*
007600 77  WS-EXIT                             PIC X(01).
007700     88  EXIT-OK                         VALUE "S" FALSE "N".
007800*
007900 01  WS-DATA-SISTEMA.
008000     05  WS-DTS-ANO                      PIC 9(04).
008100     05  WS-DTS-MES                      PIC 9(02).
008200     05  WS-DTS-DIA                      PIC 9(02).
008300*
008400 01  WS-DATA-SISTEMA-EDITADA.
008500     05  WS-DTE-DIA                      PIC X(02).
008600     05  FILLER                          PIC X(01) VALUE "/".
008700     05  WS-DTE-MES                      PIC X(02).
008800     05  FILLER                          PIC X(01) VALUE "/".
008900     05  WS-DTE-ANO                      PIC X(04).
009000     05  FILLER                          PIC X(10) VALUE SPACES.
009100*
009200*    VISAO DA DATA EDITADA SEM AS BARRAS, USADA SOMENTE PARA
009300*    CONFERENCIA EM DISPLAY DE DIAGNOSTICO.
009400 01  WS-DATA-SISTEMA-COMPACTA REDEFINES WS-DATA-SISTEMA-EDITADA.
009500     05  WS-DSC-DIA                      PIC X(02).
009600     05  FILLER                          PIC X(01).
009700     05  WS-DSC-MES                      PIC X(02).
009800     05  FILLER                          PIC X(01).
009900     05  WS-DSC-ANO                      PIC X(04).
010000     05  FILLER                          PIC X(10).
010100*
010200 SCREEN SECTION.
010300 01  SS-CLEAR-SCREEN.
010400     05  BLANK SCREEN.
010500*
010600 01  SS-MAIN-MENU-SCREEN.
010700     05  LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".
010800     05  LINE 03 COL 05 VALUE
010900                 "SCMP0000 - VALIDACAO DE PRECO MINIMO DE VENDA".
011000     05  LINE 04 COL 05 VALUE "DATA: ".
011100     05  SS-DATA-SISTEMA COL 11 PIC X(10)
011200                         USING WS-DATA-SISTEMA-EDITADA.
011300     05  LINE 05 COL 05 VALUE
011400     "------------------------------------------------------------
011500-    "--------------".
011600     05  LINE 07 COL 05 VALUE
011700               "<1> - ATUALIZACAO DO PRECO DE COMPRA DOS PRODUTOS".
011800     05  LINE 08 COL 05 VALUE
011900               "<2> - VALIDACAO E GRAVACAO DE PEDIDOS DE VENDA".
012000     05  LINE 09 COL 05 VALUE
012100               "<Q> - FINALIZAR".
012200     05  LINE 11 COL 05 VALUE
012300     "------------------------------------------------------------
012400-    "--------------".
012500     05  LINE 12 COL 05 VALUE
012600                     "DIGITE A OPCAO DESEJADA: ".
012700     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
012800                     USING WS-OPCAO-MENU.
012900     05  LINE 13 COL 05 VALUE
013000     "------------------------------------------------------------
013100-    "--------------".
013200*
013300*-----------------------------------------------------------------
013400 PROCEDURE DIVISION.
013500*-----------------------------------------------------------------
013600 MAIN-PROCEDURE.
013700*
013800     SET EXIT-OK                         TO FALSE.
013900*
014000     PERFORM P100-DATA-DO-SISTEMA THRU P100-FIM.
014100*
014200     PERFORM P200-PROCESSA-MENU THRU P200-FIM UNTIL EXIT-OK.
014300*
014400     GOBACK.
014500*
014600 P100-DATA-DO-SISTEMA.
014700*
014800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
014900*
015000     MOVE WS-DTS-DIA                     TO WS-DTE-DIA.
015100     MOVE WS-DTS-MES                     TO WS-DTE-MES.
015200     MOVE WS-DTS-ANO                     TO WS-DTE-ANO.
015300*
015400 P100-FIM.
015500*
015600 P200-PROCESSA-MENU.
015700*
015800     INITIALIZE                          WS-OPCAO-MENU.
015900*
016000     DISPLAY SS-CLEAR-SCREEN.
016100     DISPLAY SS-MAIN-MENU-SCREEN.
016200     ACCEPT  SS-MAIN-MENU-SCREEN.
016300*
016400     EVALUATE WS-OPCAO-MENU
016500         WHEN "1"
016600             CALL "SCMP0300" USING WS-COM-AREA
016700         WHEN "2"
016800             CALL "SCMP0600" USING WS-COM-AREA
016900         WHEN "Q"
017000             SET EXIT-OK                 TO TRUE
017100         WHEN "q"
017200             SET EXIT-OK                 TO TRUE
017300         WHEN OTHER
017400             ADD 1                       TO WS-QTD-OPCOES-INVALIDAS
017500             SET EXIT-OK                 TO FALSE
017600     END-EVALUATE.
017700*
017800 P200-FIM.
017900*
018000 END PROGRAM SCMP0000.
