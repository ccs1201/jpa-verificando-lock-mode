000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 08/06/1990
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: ATUALIZACAO EM MASSA DO PRECO DE COMPRA DE TODOS OS
000800*          PRODUTOS DO CADASTRO MESTRE, A PARTIR DE UM UNICO NOVO
000900*          VALOR DE COMPRA INFORMADO PELO ARQUIVO DE PARAMETRO.
001000******************************************************************
001100* HISTORICO DE ALTERACOES:
001200*   08/06/1990 - A.RAFFUL    - CR-0180 - ROTINA ORIGINAL DE CARGA  CR-0180
001300*                              DE PRECOS DE PRODUTOS (CARGA-PRC),
001400*                              LENDO ARQUIVO DE PRECOS POR CODIGO
001500*                              DE PRODUTO E ATUALIZANDO O CADASTRO
001600*                              INDEXADO PELO CODIGO.
001700*   30/08/1993 - A.RAFFUL    - CR-1042 - ADAPTADA PARA TRABALHAR   CR-1042
001800*                              SOBRE O NOVO LAYOUT DE CADASTRO DE
001900*                              PRODUTOS COM BLOCO DE PRECOS E
002000*                              CARIMBOS DE DATA/HORA (VIDE COPY
002100*                              PRODUTO).
002200*   11/02/1999 - M.SOUZA     - CR-1041 - Y2K: O CADASTRO MESTRE    CR-1041
002300*                              PASSOU DE ORGANIZACAO INDEXADA PARA
002400*                              SEQUENCIAL DE TAMANHO FIXO (VIDE
002500*                              COPY PRODUTO); ESTA ROTINA FOI
002600*                              REESCRITA PARA PROCESSAR O ARQUIVO
002700*                              EM LEITURA/REGRAVACAO SEQUENCIAL
002800*                              (READ / REWRITE) EM VEZ DE ACESSO
002900*                              ALEATORIO POR CHAVE.
003000*   19/07/1999 - A.RAFFUL    - CR-1043 - SIMPLIFICADO O PARAMETRO  CR-1043
003100*                              DE ENTRADA PARA UM UNICO NOVO VALOR
003200*                              DE COMPRA, APLICADO A TODOS OS
003300*                              PRODUTOS DO CADASTRO (ANTES O
003400*                              ARQUIVO DE PRECOS TRAZIA UM VALOR
003500*                              POR PRODUTO; A AREA DE COMPRAS
003600*                              PASSOU A NEGOCIAR REAJUSTE UNICO
003700*                              POR RODADA COM O FORNECEDOR).
003800*   04/10/1999 - A.RAFFUL    - CR-1044 - INCLUIDO O CARIMBO DE     CR-1044
003900*                              DATA/HORA DE ALTERACAO EM CADA
004000*                              PRODUTO ATUALIZADO E O RELATORIO
004100*                              SCMO0300 DE CONFERENCIA DA CARGA.
004200*   16/03/2003 - M.SOUZA     - CR-1080 - REVISADO O TITULO DO      CR-1080
004300*                              RELATORIO SCMO0300 A PEDIDO DA
004400*                              AUDITORIA (INCLUSAO DA DATA/HORA DE
004500*                              EMISSAO NO CABECALHO).
004600*   19/07/2005 - A.RAFFUL    - CR-1098 - INCLUIDO O NOME DO        CR-1098
004700*                              PRODUTO NA LINHA DE DETALHE DO
004800*                              RELATORIO SCMO0300, A PEDIDO DA
004900*                              AUDITORIA (O CODIGO PROD-ID SOZINHO
005000*                              NAO ERA SUFICIENTE PARA CONFERENCIA
005100*                              VISUAL RAPIDA DO RELATORIO).
005200******************************************************************
005300*-----------------------------------------------------------------
005400 IDENTIFICATION DIVISION.
005500*-----------------------------------------------------------------
005600 PROGRAM-ID.     SCMP0300.
005700 AUTHOR.         ANDRE RAFFUL.
005800 INSTALLATION.   SISTEMA DE COMPRAS DE MERCADO.
005900 DATE-WRITTEN.   08/06/1990.
006000 DATE-COMPILED.
006100 SECURITY.       USO INTERNO.
006200*-----------------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT NVC-PARAMETRO   ASSIGN TO "NVCPARM"
007200                             ORGANIZATION IS LINE SEQUENTIAL
007300                             FILE STATUS IS WS-FS-NVC-PARAMETRO.
007400*
007500     SELECT PRODUTO-MESTRE  ASSIGN TO "PRODUTO"
007600                             ORGANIZATION IS SEQUENTIAL
007700                             FILE STATUS IS WS-FS-PRODUTO-MESTRE.
007800*
007900     SELECT SCMO0300-RPT    ASSIGN TO "SCMO0300"
008000                             ORGANIZATION IS LINE SEQUENTIAL
008100                             FILE STATUS IS WS-FS-SCMO0300-RPT.
008200*
008300*-----------------------------------------------------------------
008400 DATA DIVISION.
008500*-----------------------------------------------------------------
008600 FILE SECTION.
008700*
008800 FD  NVC-PARAMETRO
008900     RECORDING MODE IS F.
009000 01  NVC-REGISTRO-PARAMETRO.
009100     05  NVC-VALOR-COMPRA               PIC S9(9)V9(2) COMP-3.
009200     05  FILLER                         PIC X(20) VALUE SPACES.
009300*
009400*    VISAO EM CARACTERE DO REGISTRO DE PARAMETRO, PARA DUMP DE
009500*    DIAGNOSTICO QUANDO O VALOR RECEBIDO PARECE INVALIDO.
009600 01  NVC-REGISTRO-PARAMETRO-DUMP REDEFINES NVC-REGISTRO-PARAMETRO.
009700     05  NVC-DUMP-VALOR-COMPRA          PIC X(06).
009800     05  FILLER                         PIC X(20).
009900*
010000 FD  PRODUTO-MESTRE
010100     RECORDING MODE IS F.
010200     COPY PRODUTO.
010300*
010400 FD  SCMO0300-RPT
010500     RECORDING MODE IS F.
010600 01  SCMO0300-LINHA                     PIC X(132).
010700*
010800 WORKING-STORAGE SECTION.
010900*
011000 77  WS-FS-NVC-PARAMETRO                PIC X(02).
011100     88  WS-FS-NVC-PARAMETRO-OK         VALUE "00".
011200 77  WS-FS-PRODUTO-MESTRE               PIC X(02).
011300     88  WS-FS-PRODUTO-MESTRE-OK        VALUE "00".
011400 77  WS-FS-SCMO0300-RPT                 PIC X(02).
011500     88  WS-FS-SCMO0300-RPT-OK          VALUE "00".
011600*
011700 77  WS-QTD-PRODUTOS-ATUALIZADOS        PIC 9(07) COMP.
011800 77  WS-QTD-LINHAS-PAGINA               PIC 9(03) COMP.
011900*
012000 77  WS-NOVO-VALOR-COMPRA               PIC S9(9)V9(2) COMP-3.
012100*
012200 77  WS-SW-FIM-PRODUTO                  PIC X(01).
012300     88  WS-FIM-PRODUTO                 VALUE "S".
012400*
012500 77  WS-EXIT                            PIC X(01).
012600     88  EXIT-GRAVA                     VALUE "S".
012700     88  EXIT-NAO-GRAVA                 VALUE "N".
012800*
012900 01  WS-VALOR-ANTIGO-EDITADO.
013000     05  WS-VAE-VALOR                   PIC ZZZZZZZZ9.99.
013100     05  FILLER                         PIC X(05) VALUE SPACES.
013200*
013300 01  WS-VALOR-NOVO-EDITADO REDEFINES WS-VALOR-ANTIGO-EDITADO.
013400     05  WS-VNE-VALOR                   PIC ZZZZZZZZ9.99.
013500     05  FILLER                         PIC X(05).
013600*
013700 01  WS-DATA-HORA-PROCESSAMENTO.
013800     05  WS-DHP-ANO                     PIC 9(04).
013900     05  WS-DHP-MES                     PIC 9(02).
014000     05  WS-DHP-DIA                     PIC 9(02).
014100     05  WS-DHP-HORA                    PIC 9(02).
014200     05  WS-DHP-MINUTO                  PIC 9(02).
014300     05  WS-DHP-SEGUNDO                 PIC 9(02).
014400     05  WS-DHP-CENTESIMO               PIC 9(02).
014500*
014600*    VISAO EDITADA SOMENTE DA DATA (AAAAMMDD), PARA MONTAGEM DO
014700*    CARIMBO E DO CABECALHO DO RELATORIO SCMO0300.
014800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-HORA-PROCESSAMENTO.
014900     05  WS-DSR-DATA                    PIC 9(08).
015000     05  FILLER                         PIC X(06).
015100*
015200 01  WS-CARIMBO-EDITADO                 PIC X(26).
015300*
015400 01  WS-LINHA-CABECALHO-1.
015500     05  FILLER                         PIC X(05) VALUE SPACES.
015600     05  FILLER                         PIC X(40) VALUE
015700         "SCMP0300 - ATUALIZACAO DE PRECO DE COMPRA".
015800     05  FILLER                         PIC X(15) VALUE
015900         "EMISSAO: ".
016000     05  WS-C1-DATA                     PIC X(10).
016100     05  FILLER                         PIC X(62) VALUE SPACES.
016200*
016300 01  WS-LINHA-CABECALHO-2.
016400     05  FILLER                         PIC X(05) VALUE SPACES.
016500     05  FILLER                         PIC X(36) VALUE
016600         "PRODUTO".
016700     05  FILLER                         PIC X(05) VALUE SPACES.
016800     05  FILLER                         PIC X(40) VALUE
016900         "NOME DO PRODUTO".
017000     05  FILLER                         PIC X(05) VALUE SPACES.
017100     05  FILLER                         PIC X(12) VALUE
017200         "VALOR ANTIGO".
017300     05  FILLER                         PIC X(05) VALUE SPACES.
017400     05  FILLER                         PIC X(12) VALUE
017500         "VALOR NOVO".
017600     05  FILLER                         PIC X(12) VALUE SPACES.
017700*
017800*    19/07/2005 - A.RAFFUL - CR-1098: INCLUIDO O NOME DO PRODUTO   CR-1098
017900*    NA LINHA DE DETALHE, A PEDIDO DA AUDITORIA (O CODIGO PROD-ID
018000*    SOZINHO NAO ERA SUFICIENTE PARA CONFERENCIA VISUAL RAPIDA
018100*    DO RELATORIO).
018200 01  WS-LINHA-DETALHE.
018300     05  WS-LD-PROD-ID                  PIC X(36).
018400     05  FILLER                         PIC X(05) VALUE SPACES.
018500     05  WS-LD-PROD-NOME                PIC X(40).
018600     05  FILLER                         PIC X(05) VALUE SPACES.
018700     05  WS-LD-VALOR-ANTIGO             PIC ZZZZZZZZ9.99.
018800     05  FILLER                         PIC X(05) VALUE SPACES.
018900     05  WS-LD-VALOR-NOVO               PIC ZZZZZZZZ9.99.
019000     05  FILLER                         PIC X(17) VALUE SPACES.
019100*
019200 01  WS-LINHA-TOTAL.
019300     05  FILLER                         PIC X(05) VALUE SPACES.
019400     05  FILLER                         PIC X(35) VALUE
019500         "TOTAL DE PRODUTOS ATUALIZADOS: ".
019600     05  WS-LT-QUANTIDADE               PIC ZZZ.ZZZ.ZZ9.
019700     05  FILLER                         PIC X(80) VALUE SPACES.
019800*
019900*-----------------------------------------------------------------
020000 PROCEDURE DIVISION.
020100*-----------------------------------------------------------------
020200 MAIN-PROCEDURE.
020300*
020400     PERFORM P100-INICIALIZA          THRU P100-FIM.
020500*
020600     PERFORM P300-CONFIRMA-EXECUCAO   THRU P300-FIM.
020700*
020800     IF EXIT-GRAVA
020900         PERFORM P400-PROCESSA-CARGA  THRU P400-FIM
021000                 UNTIL WS-FIM-PRODUTO
021100     END-IF.
021200*
021300     PERFORM P900-FINALIZA            THRU P900-FIM.
021400*
021500     GOBACK.
021600*
021700 P100-INICIALIZA.
021800*
021900     MOVE ZERO                        TO WS-QTD-PRODUTOS-ATUALIZADOS.
022000     SET  WS-FIM-PRODUTO              TO FALSE.
022100*
022200     OPEN INPUT  NVC-PARAMETRO.
022300     IF NOT WS-FS-NVC-PARAMETRO-OK
022400         DISPLAY "SCMP0300 - ERRO ABERTURA NVCPARM: "
022500                 WS-FS-NVC-PARAMETRO
022600         GOBACK
022700     END-IF.
022800*
022900     READ NVC-PARAMETRO INTO NVC-REGISTRO-PARAMETRO.
023000     MOVE NVC-VALOR-COMPRA            TO WS-NOVO-VALOR-COMPRA.
023100     CLOSE NVC-PARAMETRO.
023200*
023300     ACCEPT WS-DATA-HORA-PROCESSAMENTO FROM DATE YYYYMMDD.
023400     ACCEPT WS-DHP-HORA                FROM TIME.
023500*
023600     PERFORM P110-MONTA-CARIMBO       THRU P110-FIM.
023700*
023800 P100-FIM.
023900*
024000 P110-MONTA-CARIMBO.
024100*
024200     STRING WS-DHP-ANO   "-" WS-DHP-MES  "-" WS-DHP-DIA "T"
024300            WS-DHP-HORA  ":" WS-DHP-MINUTO ":" WS-DHP-SEGUNDO
024400            "." WS-DHP-CENTESIMO "0000"
024500            DELIMITED BY SIZE INTO WS-CARIMBO-EDITADO.
024600*
024700 P110-FIM.
024800*
024900 P300-CONFIRMA-EXECUCAO.
025000*
025100     DISPLAY "SCMP0300 - ATUALIZACAO DE PRECO DE COMPRA".
025200     DISPLAY "NOVO VALOR DE COMPRA A APLICAR: "
025300             WS-NOVO-VALOR-COMPRA.
025400     DISPLAY "CONFIRMA A ATUALIZACAO EM TODOS OS PRODUTOS "
025500             "DO CADASTRO (S/N) ? ".
025600     ACCEPT WS-EXIT.
025700*
025800     IF NOT EXIT-GRAVA
025900         SET EXIT-NAO-GRAVA           TO TRUE
026000     END-IF.
026100*
026200 P300-FIM.
026300*
026400 P400-PROCESSA-CARGA.
026500*
026600     IF WS-QTD-PRODUTOS-ATUALIZADOS = ZERO
026700         PERFORM P410-ABRE-ARQUIVOS   THRU P410-FIM
026800     END-IF.
026900*
027000     READ PRODUTO-MESTRE INTO PROD-REGISTRO-MESTRE
027100         AT END
027200             SET WS-FIM-PRODUTO       TO TRUE
027300         NOT AT END
027400             PERFORM P420-GRAVA-PRODUTO THRU P420-FIM
027500     END-READ.
027600*
027700 P400-FIM.
027800*
027900 P410-ABRE-ARQUIVOS.
028000*
028100     OPEN I-O    PRODUTO-MESTRE.
028200     IF NOT WS-FS-PRODUTO-MESTRE-OK
028300         DISPLAY "SCMP0300 - ERRO ABERTURA PRODUTO: "
028400                 WS-FS-PRODUTO-MESTRE
028500         SET WS-FIM-PRODUTO           TO TRUE
028600         GO TO P410-FIM
028700     END-IF.
028800*
028900     OPEN OUTPUT SCMO0300-RPT.
029000*
029100     MOVE WS-CARIMBO-EDITADO(1:10)     TO WS-C1-DATA.
029200     WRITE SCMO0300-LINHA FROM WS-LINHA-CABECALHO-1.
029300     WRITE SCMO0300-LINHA FROM WS-LINHA-CABECALHO-2.
029400*
029500 P410-FIM.
029600*
029700 P420-GRAVA-PRODUTO.
029800*
029900*    30/08/1993 - A.RAFFUL - CR-1042: TODO PRODUTO LIDO RECEBE O   CR-1042
030000*    MESMO NOVO VALOR DE COMPRA DA RODADA (NAO HA SELECAO POR
030100*    PRODUTO NESTA VERSAO DO PROGRAMA).
030200*
030300     MOVE PROD-VALOR-COMPRA           TO WS-LD-VALOR-ANTIGO.
030400     MOVE WS-NOVO-VALOR-COMPRA        TO PROD-VALOR-COMPRA.
030500     MOVE WS-CARIMBO-EDITADO          TO
030600                                     PROD-DATA-HORA-ALTERACAO.
030700*
030800     REWRITE PROD-REGISTRO-MESTRE.
030900*
031000     ADD 1 TO WS-QTD-PRODUTOS-ATUALIZADOS.
031100*
031200     MOVE PROD-ID                     TO WS-LD-PROD-ID.
031300     MOVE PROD-NOME                   TO WS-LD-PROD-NOME.
031400     MOVE PROD-VALOR-COMPRA           TO WS-LD-VALOR-NOVO.
031500     WRITE SCMO0300-LINHA FROM WS-LINHA-DETALHE.
031600*
031700 P420-FIM.
031800*
031900 P900-FINALIZA.
032000*
032100     IF EXIT-GRAVA
032200         MOVE WS-QTD-PRODUTOS-ATUALIZADOS TO WS-LT-QUANTIDADE
032300         WRITE SCMO0300-LINHA FROM WS-LINHA-TOTAL
032400         CLOSE PRODUTO-MESTRE
032500         CLOSE SCMO0300-RPT
032600     END-IF.
032700*
032800     DISPLAY "SCMP0300 - PRODUTOS ATUALIZADOS: "
032900             WS-QTD-PRODUTOS-ATUALIZADOS.
033000*
033100 P900-FIM.
033200*
033300 END PROGRAM SCMP0300.
