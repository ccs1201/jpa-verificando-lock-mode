000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 19/06/1993
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: SUB-ROTINA DE CALCULO E VALIDACAO DO PRECO MINIMO DE
000800*          VENDA DE UM ITEM DE PEDIDO, DADO O PRECO DE COMPRA
000900*          ATUAL DO PRODUTO.  CHAMADA UMA VEZ POR ITEM PELO
001000*          SCMP0600 (VALIDACAO E GRAVACAO DE PEDIDOS).
001100******************************************************************
001200* HISTORICO DE ALTERACOES:
001300*   19/06/1993 - A.RAFFUL    - CR-1051 - ROTINA ORIGINAL, SEGUINDO CR-1051
001400*                              O MODELO DE SUB-ROTINA DE VALIDACAO
001500*                              JA USADO PELO SCMP0901/SCMP0902
001600*                              (AREA DE LINKAGE UNICA, RETORNO EM
001700*                              CAMPO DE UM DIGITO).
001800*   02/08/1993 - A.RAFFUL    - CR-1051 - AJUSTADO O CALCULO PARA   CR-1051
001900*                              USAR PRECISAO INTERMEDIARIA DE TRES
002000*                              CASAS DECIMAIS ANTES DO
002100*                              ARREDONDAMENTO PARA DUAS CASAS, A
002200*                              PEDIDO DA AREA FINANCEIRA (O
002300*                              PERCENTUAL DE MARKUP MINIMO, 1,5,
002400*                              TEM UMA CASA DECIMAL EXATA; O
002500*                              PRODUTO CONTRA UM PRECO DE DUAS
002600*                              CASAS RESULTA NO MAXIMO EM TRES
002700*                              CASAS ANTES DE ARREDONDAR).
002800*   30/11/1995 - M.SOUZA     - CR-1058 - INCLUIDA A MENSAGEM DE    CR-1058
002900*                              DIAGNOSTICO VIA DISPLAY QUANDO O
003000*                              ITEM E REJEITADO, PARA FACILITAR A
003100*                              CONFERENCIA DO LOG DE EXECUCAO SEM
003200*                              PRECISAR ABRIR O RELATORIO DE
003300*                              REJEICOES.
003400*   18/02/1999 - A.RAFFUL    - CR-1060 - Y2K: CONFIRMADO QUE OS    CR-1060
003500*                              CAMPOS DE DATA/HORA TRATADOS AQUI
003600*                              SAO TEXTO ISO-8601 DE QUATRO DIGITOS
003700*                              DE ANO (RECEBIDOS PRONTOS DO
003800*                              CADASTRO DE PRODUTOS); NAO HA CAMPO
003900*                              DE ANO DE DOIS DIGITOS NESTA
004000*                              SUB-ROTINA.
004100*   09/04/2001 - M.SOUZA     - CR-1075 - REVISADA A FAIXA DA       CR-1075
004200*                              CONSTANTE WS-PERC-MARKUP-MINIMO
004300*                              APOS AUDITORIA DA AREA FINANCEIRA;
004400*                              PERCENTUAL DE 1,5 CONFIRMADO SEM
004500*                              ALTERACAO.
004600******************************************************************
004700*-----------------------------------------------------------------
004800 IDENTIFICATION DIVISION.
004900*-----------------------------------------------------------------
005000 PROGRAM-ID.     SCMP0903.
005100 AUTHOR.         ANDRE RAFFUL.
005200 INSTALLATION.   SISTEMA DE COMPRAS DE MERCADO.
005300 DATE-WRITTEN.   19/06/1993.
005400 DATE-COMPILED.
005500 SECURITY.       USO INTERNO.
005600*-----------------------------------------------------------------
005700 DATA DIVISION.
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000*
006100*    ---------------------------------------------------------
006200*    PERCENTUAL FIXO DE MARKUP MINIMO SOBRE O PRECO DE COMPRA.
006300*    CONSTANTE DE PROGRAMA - NAO E PARAMETRIZAVEL POR PRODUTO.
006400*    ---------------------------------------------------------
006500 77  WS-PERC-MARKUP-MINIMO           PIC 9V9(1) COMP-3
006600                                      VALUE 1.5.
006700*
006800*    ---------------------------------------------------------
006900*    AREA DE CALCULO EM PRECISAO INTERMEDIARIA (3 CASAS)
007000*    ANTES DO ARREDONDAMENTO FINAL PARA 2 CASAS.
007100*    ---------------------------------------------------------
007200 01  WS-CALCULO-INTERMEDIARIO.
007300     05  WS-VALOR-MINIMO-BRUTO       PIC S9(9)V9(3) COMP-3.
007400     05  FILLER                      PIC X(04) VALUE SPACES.
007500*
007600 01  WS-CALCULO-INTERMEDIARIO-DUMP REDEFINES
007700                                      WS-CALCULO-INTERMEDIARIO.
007800     05  WS-VALOR-MINIMO-BRUTO-DUMP  PIC X(06).
007900     05  FILLER                      PIC X(04) VALUE SPACES.
008000*
008100*    ---------------------------------------------------------
008200*    AREA DE EDICAO DOS VALORES PARA A MENSAGEM DE DIAGNOSTICO.
008300*    ---------------------------------------------------------
008400 01  WS-VALORES-EDITADOS.
008500     05  WS-ED-VALOR-COMPRA          PIC ZZZZZZZZ9.99.
008600     05  WS-ED-VALOR-MINIMO          PIC ZZZZZZZZ9.99.
008700     05  WS-ED-VALOR-OFERTADO        PIC ZZZZZZZZ9.99.
008800     05  FILLER                      PIC X(05) VALUE SPACES.
008900*
009000*    ---------------------------------------------------------
009100*    AREA DE MENSAGEM DE ULTIMA ALTERACAO, PARA O DISPLAY DE
009200*    DIAGNOSTICO (SO A PARTE DE DATA E EXIBIDA).
009300*    ---------------------------------------------------------
009400 01  WS-AREA-MENSAGEM.
009500     05  WS-MSG-DATA-ALTERACAO       PIC X(26).
009600         88  WS-MSG-NUNCA-ALTERADO   VALUE SPACES.
009700     05  FILLER                      PIC X(04) VALUE SPACES.
009800*
009900 01  WS-MSG-DATA-ALTERACAO-R REDEFINES WS-AREA-MENSAGEM.
010000     05  WS-MSG-DHA-DATA             PIC X(10).
010100     05  FILLER                      PIC X(20) VALUE SPACES.
010200*
010300*-----------------------------------------------------------------
010400 LINKAGE SECTION.
010500*-----------------------------------------------------------------
010600*    ---------------------------------------------------------
010700*    AREA UNICA DE COMUNICACAO COM O PROGRAMA CHAMADOR.  CAMPOS
010800*    DE ENTRADA SAO PREENCHIDOS PELO SCMP0600 ANTES DO CALL;
010900*    CAMPOS DE SAIDA (VALOR-MINIMO-VENDA E RETORNO-VALIDACAO)
011000*    SAO PREENCHIDOS POR ESTA SUB-ROTINA.
011100*    ---------------------------------------------------------
011200 01  LK-AREA-VALIDACAO-PRECO.
011300     05  LK-PROD-NOME                PIC X(40).
011400     05  LK-PROD-VALOR-COMPRA        PIC S9(9)V9(2) COMP-3.
011500     05  LK-PROD-DATA-HORA-ALTERACAO PIC X(26).
011600     05  LK-ITEM-VALOR-UNITARIO      PIC S9(9)V9(2) COMP-3.
011700     05  LK-VALOR-MINIMO-VENDA       PIC S9(9)V9(2) COMP-3.
011800     05  LK-RETORNO-VALIDACAO        PIC 9(01).
011900         88  LK-PRECO-OK             VALUE 0.
012000         88  LK-PRECO-ABAIXO-MINIMO  VALUE 1.
012100     05  LK-RETORNO-VALIDACAO-R REDEFINES
012200                                      LK-RETORNO-VALIDACAO
012300                                      PIC X(01).
012400     05  FILLER                      PIC X(10) VALUE SPACES.
012500*
012600*-----------------------------------------------------------------
012700 PROCEDURE DIVISION USING LK-AREA-VALIDACAO-PRECO.
012800*-----------------------------------------------------------------
012900*
013000 MAIN-PROCEDURE.
013100*
013200     PERFORM P100-INICIALIZA         THRU P100-FIM.
013300*
013400     PERFORM P200-CALCULA-E-VALIDA   THRU P200-FIM.
013500*
013600     GOBACK.
013700*
013800 P100-INICIALIZA.
013900*
014000     SET LK-PRECO-OK                 TO TRUE.
014100     MOVE ZERO                       TO WS-VALOR-MINIMO-BRUTO
014200                                        LK-VALOR-MINIMO-VENDA.
014300*
014400 P100-FIM.
014500*
014600 P200-CALCULA-E-VALIDA.
014700*
014800*    VALOR-MINIMO-VENDA = PROD-VALOR-COMPRA * 1.5 (CR-1051).
014900*    CALCULA PRIMEIRO EM TRES CASAS DECIMAIS E SO DEPOIS
015000*    ARREDONDA PARA DUAS CASAS, PARA CONFERENCIA COM O SISTEMA
015100*    DE ORIGEM (QUE CALCULA EM PRECISAO ARBITRARIA E SO ENTAO
015200*    COMPARA).
015300*
015400     COMPUTE WS-VALOR-MINIMO-BRUTO =
015500             LK-PROD-VALOR-COMPRA * WS-PERC-MARKUP-MINIMO.
015600*
015700     COMPUTE LK-VALOR-MINIMO-VENDA ROUNDED =
015800             WS-VALOR-MINIMO-BRUTO.
015900*
016000     IF LK-VALOR-MINIMO-VENDA > LK-ITEM-VALOR-UNITARIO
016100         SET LK-PRECO-ABAIXO-MINIMO  TO TRUE
016200         PERFORM P210-MOSTRA-DIAGNOSTICO THRU P210-FIM
016300     ELSE
016400         SET LK-PRECO-OK             TO TRUE
016500     END-IF.
016600*
016700 P200-FIM.
016800*
016900 P210-MOSTRA-DIAGNOSTICO.
017000*
017100     MOVE LK-PROD-VALOR-COMPRA       TO WS-ED-VALOR-COMPRA.
017200     MOVE LK-VALOR-MINIMO-VENDA      TO WS-ED-VALOR-MINIMO.
017300     MOVE LK-ITEM-VALOR-UNITARIO     TO WS-ED-VALOR-OFERTADO.
017400     MOVE LK-PROD-DATA-HORA-ALTERACAO
017500                                     TO WS-AREA-MENSAGEM.
017600*
017700     DISPLAY "SCMP0903 - PRECO ABAIXO DO MINIMO - PRODUTO: "
017800             LK-PROD-NOME.
017900     DISPLAY "SCMP0903 - COMPRA: " WS-ED-VALOR-COMPRA
018000             " MINIMO: " WS-ED-VALOR-MINIMO
018100             " OFERTADO: " WS-ED-VALOR-OFERTADO.
018200*
018300     IF WS-MSG-NUNCA-ALTERADO
018400         DISPLAY "SCMP0903 - ULTIMA ALTERACAO: NAO ATUALIZADO"
018500     ELSE
018600         DISPLAY "SCMP0903 - ULTIMA ALTERACAO: " WS-MSG-DHA-DATA
018700     END-IF.
018800*
018900 P210-FIM.
019000*
019100 END PROGRAM SCMP0903.
