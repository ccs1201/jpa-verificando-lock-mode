000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: SISTEMA DE COMPRAS DE MERCADO
000400* Date-Written: 09/03/1993
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: VALIDACAO DO PRECO MINIMO DE VENDA DE CADA ITEM DOS
000800*          PEDIDOS DE VENDA DO ARQUIVO DE ENTRADA E GRAVACAO DOS
000900*          PEDIDOS APROVADOS NO ARQUIVO DE SAIDA.  UM PEDIDO SO E
001000*          GRAVADO SE TODOS OS SEUS ITENS PASSAREM NA VALIDACAO
001100*          FEITA PELA SUB-ROTINA SCMP0903; CASO CONTRARIO O PEDIDO
001200*          INTEIRO E REJEITADO E REGISTRADO NO LOG DE REJEICOES.
001300******************************************************************
001400* HISTORICO DE ALTERACOES:
001500*   09/03/1993 - A.RAFFUL    - CR-1050 - ROTINA ORIGINAL, CRIADA A CR-1050
001600*                              PARTIR DO MODELO DE CARGA DE TABELA
001700*                              EM MEMORIA JA USADO PELO SCMP0220
001800*                              (RELATORIO DE PRODUTOS POR TIPO),
001900*                              ADAPTANDO A TABELA PARA PESQUISA
002000*                              BINARIA POR PROD-ID (SEARCH ALL) NO
002100*                              LUGAR DA PESQUISA SEQUENCIAL USADA
002200*                              LA POR CODIGO DE TIPO.
002300*   19/06/1993 - A.RAFFUL    - CR-1051 - O CALCULO E A COMPARACAO  CR-1051
002400*                              DO PRECO MINIMO DE VENDA FORAM
002500*                              EXTRAIDOS PARA A SUB-ROTINA SCMP0903,
002600*                              CHAMADA UMA VEZ POR ITEM DE PEDIDO.
002700*   14/01/1999 - M.SOUZA     - CR-1052 - Y2K: INCLUIDO O CONTADOR  CR-1052
002800*                              PED-QTD-ITENS NO CABECALHO DO PEDIDO
002900*                              (VIDE COPY PEDIDO) PARA CONTROLAR
003000*                              QUANTOS REGISTROS DE ITEM SEGUEM NO
003100*                              ARQUIVO DE ENTRADA; ANTES O
003200*                              PROGRAMA LIA ATE ENCONTRAR UM NOVO
003300*                              CABECALHO, O QUE FALHAVA QUANDO O
003400*                              PRODUTO TINHA O MESMO TAMANHO DE
003500*                              REGISTRO DO CABECALHO.
003600*   09/08/2000 - A.RAFFUL    - CR-1070 - O PEDIDO PASSOU A SER     CR-1070
003700*                              REJEITADO POR INTEIRO (NENHUM ITEM
003800*                              GRAVADO) QUANDO QUALQUER ITEM FALHA
003900*                              NA VALIDACAO DE PRECO MINIMO, EM VEZ
004000*                              DE GRAVAR SOMENTE OS ITENS
004100*                              APROVADOS (REGRA DA AREA COMERCIAL:
004200*                              PEDIDO E UNIDADE INDIVISIVEL DE
004300*                              VENDA).
004400*   09/08/2000 - A.RAFFUL    - CR-1070 - CRIADO O ARQUIVO SCMR0600 CR-1070
004500*                              DE LOG DE REJEICOES, IDENTIFICANDO O
004600*                              PEDIDO, O PRODUTO QUE CAUSOU A
004700*                              REJEICAO E OS VALORES OFERTADO E
004800*                              MINIMO EXIGIDO.
004900*   03/05/2003 - M.SOUZA     - CR-1082 - INCLUIDO TRATAMENTO PARA  CR-1082
005000*                              PRODUTO NAO ENCONTRADO NA TABELA
005100*                              (FALHA DE INTEGRIDADE REFERENCIAL NO
005200*                              ARQUIVO DE ENTRADA); O ITEM E
005300*                              TRATADO COMO REJEICAO DO PEDIDO,
005400*                              MESMA REGRA DO CR-1070.
005500*   19/07/2005 - A.RAFFUL    - CR-1097 - O LOG DE REJEICOES        CR-1097
005600*                              (SCMR0600) PASSOU A TRAZER TAMBEM O
005700*                              PRECO DE COMPRA E O CARIMBO DE
005800*                              ULTIMA ALTERACAO DO PRODUTO, A
005900*                              PEDIDO DA AUDITORIA (ANTES SO
006000*                              APARECIAM NO DISPLAY DE DIAGNOSTICO
006100*                              DO SCMP0903, NAO NO ARQUIVO GRAVADO).
006200******************************************************************
006300*-----------------------------------------------------------------
006400 IDENTIFICATION DIVISION.
006500*-----------------------------------------------------------------
006600 PROGRAM-ID.     SCMP0600.
006700 AUTHOR.         ANDRE RAFFUL.
006800 INSTALLATION.   SISTEMA DE COMPRAS DE MERCADO.
006900 DATE-WRITTEN.   09/03/1993.
007000 DATE-COMPILED.
007100 SECURITY.       USO INTERNO.
007200*-----------------------------------------------------------------
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*
008100     SELECT PRODUTO-MESTRE  ASSIGN TO "PRODUTO"
008200                             ORGANIZATION IS SEQUENTIAL
008300                             FILE STATUS IS WS-FS-PRODUTO-MESTRE.
008400*
008500     SELECT PEDIDO-ENTRADA  ASSIGN TO "PEDENT"
008600                             ORGANIZATION IS LINE SEQUENTIAL
008700                             FILE STATUS IS WS-FS-PEDIDO-ENTRADA.
008800*
008900     SELECT PEDIDO-SAIDA    ASSIGN TO "PEDSAI"
009000                             ORGANIZATION IS LINE SEQUENTIAL
009100                             FILE STATUS IS WS-FS-PEDIDO-SAIDA.
009200*
009300     SELECT SCMO0600-RPT    ASSIGN TO "SCMO0600"
009400                             ORGANIZATION IS LINE SEQUENTIAL
009500                             FILE STATUS IS WS-FS-SCMO0600-RPT.
009600*
009700     SELECT SCMR0600-LOG    ASSIGN TO "SCMR0600"
009800                             ORGANIZATION IS LINE SEQUENTIAL
009900                             FILE STATUS IS WS-FS-SCMR0600-LOG.
010000*
010100*-----------------------------------------------------------------
010200 DATA DIVISION.
010300*-----------------------------------------------------------------
010400 FILE SECTION.
010500*
010600 FD  PRODUTO-MESTRE
010700     RECORDING MODE IS F.
010800     COPY PRODUTO.
010900*
011000*    ARQUIVO DE ENTRADA DE PEDIDOS: UM REGISTRO CABECALHO SEGUIDO
011100*    DE PED-QTD-ITENS REGISTROS DE ITEM, NA ORDEM DE CHEGADA DOS
011200*    PEDIDOS (CR-1052).  AS DUAS DESCRICOES DE REGISTRO ABAIXO
011300*    COMPARTILHAM A MESMA AREA FISICA DO ARQUIVO; O PROGRAMA SABE
011400*    QUAL DELAS INTERPRETAR CONFORME O PONTO DA LEITURA.
011500*
011600 FD  PEDIDO-ENTRADA
011700     RECORDING MODE IS F.
011800     COPY PEDIDO REPLACING PED-REGISTRO-CABECALHO
011900                      BY    PED-REG-CABECALHO-ENT
012000                           PED-REGISTRO-CABECALHO-DUMP
012100                      BY    PED-REG-CABECALHO-ENT-DUMP.
012200     COPY ITEMPEDIDO REPLACING ITEM-REGISTRO-DETALHE
012300                          BY   ITEM-REG-DETALHE-ENT
012400                               ITEM-REGISTRO-DETALHE-DUMP
012500                          BY   ITEM-REG-DETALHE-ENT-DUMP.
012600*
012700 FD  PEDIDO-SAIDA
012800     RECORDING MODE IS F.
012900     COPY PEDIDO REPLACING PED-REGISTRO-CABECALHO
013000                      BY    PED-REG-CABECALHO-SAI
013100                           PED-REGISTRO-CABECALHO-DUMP
013200                      BY    PED-REG-CABECALHO-SAI-DUMP.
013300     COPY ITEMPEDIDO REPLACING ITEM-REGISTRO-DETALHE
013400                          BY   ITEM-REG-DETALHE-SAI
013500                               ITEM-REGISTRO-DETALHE-DUMP
013600                          BY   ITEM-REG-DETALHE-SAI-DUMP.
013700*
013800 FD  SCMO0600-RPT
013900     RECORDING MODE IS F.
014000 01  SCMO0600-LINHA                     PIC X(132).
014100*
014200 FD  SCMR0600-LOG
014300     RECORDING MODE IS F.
014400 01  SCMR0600-LINHA                     PIC X(200).
014500*
014600 WORKING-STORAGE SECTION.
014700*
014800 77  WS-FS-PRODUTO-MESTRE               PIC X(02).
014900     88  WS-FS-PRODUTO-MESTRE-OK        VALUE "00".
015000 77  WS-FS-PEDIDO-ENTRADA                PIC X(02).
015100     88  WS-FS-PEDIDO-ENTRADA-OK         VALUE "00".
015200 77  WS-FS-PEDIDO-SAIDA                  PIC X(02).
015300 77  WS-FS-SCMO0600-RPT                  PIC X(02).
015400 77  WS-FS-SCMR0600-LOG                  PIC X(02).
015500*
015600 77  WS-SW-EOF-PRODUTO                   PIC X(01).
015700     88  WS-EOF-PRODUTO                  VALUE "S".
015800*
015900 77  WS-SW-EOF-PEDIDO                    PIC X(01).
016000     88  WS-EOF-PEDIDO                   VALUE "S".
016100*
016200 77  WS-EXIT                             PIC X(01).
016300     88  EXIT-GRAVA                      VALUE "S".
016400     88  EXIT-NAO-GRAVA                  VALUE "N".
016500*
016600*    ---------------------------------------------------------
016700*    TABELA DE PRODUTOS EM MEMORIA, PESQUISADA POR PROD-ID VIA
016800*    SEARCH ALL (BINARIA), CONFORME O MODELO DE TABELA JA USADO
016900*    PELO SCMP0220 (ALI ORDENADA POR CODIGO DE TIPO, AQUI POR
017000*    PROD-ID) - VIDE CR-1050.  POSICOES NAO OCUPADAS FICAM COM
017100*    A CHAVE EM BRANCO E SE ACOMODAM NO INICIO DA TABELA APOS A
017200*    ORDENACAO (SORT), NAO ATRAPALHANDO A PESQUISA DE UMA CHAVE
017300*    REAL.
017400*    ---------------------------------------------------------
017500 77  WS-MAX-PRODUTOS                     PIC 9(04) COMP
017600                                          VALUE 9999.
017700 77  WS-QTD-PRODUTOS                     PIC 9(04) COMP.
017800*
017900 01  TABELA-PRODUTOS.
018000     05  TAB-PRODUTO OCCURS 9999 TIMES
018100                 ASCENDING KEY IS TAB-PROD-ID
018200                 INDEXED BY IX-PRODUTO.
018300         10  TAB-PROD-ID                 PIC X(36).
018400         10  TAB-PROD-NOME                PIC X(40).
018500         10  TAB-PROD-VALOR-COMPRA        PIC S9(9)V9(2) COMP-3.
018600         10  TAB-PROD-DATA-HORA-ALTERACAO PIC X(26).
018700*
018800*    ---------------------------------------------------------
018900*    TABELA TEMPORARIA COM OS ITENS DO PEDIDO CORRENTE, LIDOS DO
019000*    ARQUIVO DE ENTRADA ANTES DA VALIDACAO (NECESSARIA PORQUE O
019100*    PEDIDO SO E GRAVADO, OU O ITEM QUE REJEITOU E IDENTIFICADO,
019200*    DEPOIS QUE TODOS OS ITENS FOREM CONFERIDOS - CR-1070).
019300*    ---------------------------------------------------------
019400 77  WS-MAX-ITENS-PEDIDO                 PIC 9(03) COMP
019500                                          VALUE 999.
019600 77  WS-IND-ITEM                         PIC 9(03) COMP.
019700*
019800 01  TABELA-ITENS-PEDIDO.
019900     05  TAB-ITEM OCCURS 999 TIMES
020000                 INDEXED BY IX-ITEM.
020100         10  TAB-ITEM-ID                  PIC X(36).
020200         10  TAB-ITEM-PRODUTO-ID          PIC X(36).
020300         10  TAB-ITEM-QUANTIDADE          PIC S9(5) COMP-3.
020400         10  TAB-ITEM-VALOR-UNITARIO      PIC S9(9)V9(2) COMP-3.
020500*
020600 77  WS-QTD-PEDIDOS-LIDOS                 PIC 9(07) COMP.
020700 77  WS-QTD-PEDIDOS-ACEITOS                PIC 9(07) COMP.
020800 77  WS-QTD-PEDIDOS-REJEITADOS             PIC 9(07) COMP.
020900*
021000 77  WS-SW-PEDIDO-REJEITADO                PIC X(01).
021100     88  WS-PEDIDO-REJEITADO                VALUE "S".
021200     88  WS-PEDIDO-OK                        VALUE "N".
021300*
021400*    09/08/2000 - A.RAFFUL - CR-1070: CRIADA A AREA DE REJEICAO
021500*    CORRENTE, PARA IDENTIFICAR NO LOG SCMR0600 O PRODUTO/ITEM
021600*    QUE CAUSOU A REJEICAO DO PEDIDO.
021700*    03/05/2003 - M.SOUZA - CR-1082: INCLUIDOS O PRECO DE COMPRA
021800*    E O CARIMBO DE ULTIMA ALTERACAO DO PRODUTO NA AREA DE
021900*    REJEICAO, PARA QUE O LOG DE REJEICOES TRAGA OS MESMOS DADOS
022000*    JA CALCULADOS PELO SCMP0903 (ANTES SO VISIVEIS NO DISPLAY DE
022100*    DIAGNOSTICO DA SUB-ROTINA).
022200 01  WS-REJEICAO-CORRENTE.
022300     05  WS-REJ-PRODUTO-ID                  PIC X(36).
022400     05  WS-REJ-PRODUTO-NOME                PIC X(40).
022500     05  WS-REJ-VALOR-COMPRA                 PIC S9(9)V9(2)
022600                                              COMP-3.
022700     05  WS-REJ-DATA-HORA-ALTERACAO          PIC X(26).
022800         88  WS-REJ-NUNCA-ALTERADO           VALUE SPACES.
022900     05  WS-REJ-VALOR-OFERTADO               PIC S9(9)V9(2)
023000                                              COMP-3.
023100     05  WS-REJ-VALOR-MINIMO                 PIC S9(9)V9(2)
023200                                              COMP-3.
023300*
023400*    ---------------------------------------------------------
023500*    VISAO EM CARACTERE DA AREA DE REJEICAO, PARA CONFERENCIA
023600*    DE DUMP DE MEMORIA EM DIAGNOSTICO DE PRODUCAO (MESMO
023700*    RECURSO JA USADO NO SCMP0903 - CR-1058).
023800*    ---------------------------------------------------------
023900 01  WS-REJEICAO-DUMP REDEFINES WS-REJEICAO-CORRENTE.
024000     05  FILLER                              PIC X(76).
024100     05  WS-REJ-VALOR-COMPRA-DUMP             PIC X(06).
024200     05  FILLER                              PIC X(26).
024300     05  WS-REJ-VALOR-OFERTADO-DUMP           PIC X(06).
024400     05  WS-REJ-VALOR-MINIMO-DUMP             PIC X(06).
024500*
024600*    ---------------------------------------------------------
024700*    AREA DE LINKAGE COM A SUB-ROTINA DE VALIDACAO DE PRECO
024800*    MINIMO SCMP0903 (VIDE COPY DA AREA NO PROPRIO SCMP0903).
024900*    ---------------------------------------------------------
025000 01  WS-AREA-VALIDACAO-PRECO.
025100     05  WS-VAL-PROD-NOME                PIC X(40).
025200     05  WS-VAL-PROD-VALOR-COMPRA        PIC S9(9)V9(2) COMP-3.
025300     05  WS-VAL-PROD-DATA-HORA-ALTERACAO PIC X(26).
025400     05  WS-VAL-ITEM-VALOR-UNITARIO      PIC S9(9)V9(2) COMP-3.
025500     05  WS-VAL-VALOR-MINIMO-VENDA       PIC S9(9)V9(2) COMP-3.
025600     05  WS-VAL-RETORNO-VALIDACAO        PIC 9(01).
025700         88  WS-VAL-PRECO-OK             VALUE 0.
025800         88  WS-VAL-PRECO-ABAIXO-MINIMO  VALUE 1.
025900     05  FILLER                          PIC X(10) VALUE SPACES.
026000*
026100*    ---------------------------------------------------------
026200*    VISAO ALTERNATIVA DO CODIGO DE RETORNO EM UM CARACTERE,
026300*    NO MESMO PADRAO DA AREA DE LINKAGE DO SCMP0903.
026400*    ---------------------------------------------------------
026500 01  WS-VAL-RETORNO-VALIDACAO-R REDEFINES WS-AREA-VALIDACAO-PRECO.
026600     05  FILLER                          PIC X(84).
026700     05  WS-VAL-RETORNO-VALIDACAO-X      PIC X(01).
026800     05  FILLER                          PIC X(10).
026900*
027000*    ---------------------------------------------------------
027100*    VISAO DECOMPOSTA DO CARIMBO DE DATA/HORA DE ALTERACAO,
027200*    NO MESMO PADRAO DO COPY PRODUTO, PARA USO FUTURO EM
027300*    RELATORIO GERENCIAL DE IDADE DO PRECO DE COMPRA.
027400*    ---------------------------------------------------------
027500 01  WS-VAL-DHA-DECOMPOSTA REDEFINES WS-AREA-VALIDACAO-PRECO.
027600     05  FILLER                          PIC X(46).
027700     05  WS-VAL-DHA-ANO                  PIC X(04).
027800     05  FILLER                          PIC X(01).
027900     05  WS-VAL-DHA-MES                  PIC X(02).
028000     05  FILLER                          PIC X(01).
028100     05  WS-VAL-DHA-DIA                  PIC X(02).
028200     05  FILLER                          PIC X(16).
028300     05  FILLER                          PIC X(23).
028400*
028500 01  WS-LINHA-EDITADA.
028600     05  WS-LE-VALOR-OFERTADO            PIC ZZZZZZZZ9.99.
028700     05  WS-LE-VALOR-MINIMO              PIC ZZZZZZZZ9.99.
028800     05  FILLER                          PIC X(05) VALUE SPACES.
028900*
029000 01  WS-LINHA-CABECALHO-1.
029100     05  FILLER                          PIC X(05) VALUE SPACES.
029200     05  FILLER                          PIC X(50) VALUE
029300         "SCMP0600 - VALIDACAO E GRAVACAO DE PEDIDOS".
029400     05  FILLER                          PIC X(77) VALUE SPACES.
029500*
029600 01  WS-LINHA-CABECALHO-2.
029700     05  FILLER                          PIC X(05) VALUE SPACES.
029800     05  FILLER                          PIC X(38) VALUE
029900         "PEDIDO".
030000     05  FILLER                          PIC X(12) VALUE
030100         "SITUACAO".
030200     05  FILLER                          PIC X(41) VALUE
030300         "PRODUTO REJEITANTE".
030400     05  FILLER                          PIC X(14) VALUE
030500         "OFERTADO".
030600     05  FILLER                          PIC X(22) VALUE
030700         "MINIMO EXIGIDO".
030800*
030900 01  WS-LINHA-DETALHE-RPT.
031000     05  WS-LDR-PED-ID                   PIC X(36).
031100     05  FILLER                          PIC X(02) VALUE SPACES.
031200     05  WS-LDR-SITUACAO                 PIC X(10).
031300     05  FILLER                          PIC X(02) VALUE SPACES.
031400     05  WS-LDR-PROD-NOME                 PIC X(30).
031500     05  FILLER                          PIC X(02) VALUE SPACES.
031600     05  WS-LDR-VALOR-OFERTADO            PIC ZZZZZZZZ9.99.
031700     05  FILLER                          PIC X(02) VALUE SPACES.
031800     05  WS-LDR-VALOR-MINIMO              PIC ZZZZZZZZ9.99.
031900*
032000 01  WS-LINHA-TOTAL.
032100     05  FILLER                          PIC X(05) VALUE SPACES.
032200     05  FILLER                          PIC X(28) VALUE
032300         "TOTAL DE PEDIDOS LIDOS.....:".
032400     05  WS-LT-LIDOS                     PIC ZZZ.ZZZ.ZZ9.
032500     05  FILLER                          PIC X(10) VALUE SPACES.
032600     05  FILLER                          PIC X(28) VALUE
032700         "ACEITOS.....................:".
032800     05  WS-LT-ACEITOS                   PIC ZZZ.ZZZ.ZZ9.
032900     05  FILLER                          PIC X(10) VALUE SPACES.
033000     05  FILLER                          PIC X(28) VALUE
033100         "REJEITADOS..................:".
033200     05  WS-LT-REJEITADOS                PIC ZZZ.ZZZ.ZZ9.
033300*
033400*    03/05/2003 - M.SOUZA - CR-1082: ACRESCENTADOS O PRECO DE
033500*    COMPRA E O CARIMBO DE ULTIMA ALTERACAO NA LINHA DE LOG, PARA
033600*    QUE O ARQUIVO SCMR0600 TRAGA OS MESMOS DADOS QUE O SCMP0903
033700*    JA CALCULA (ANTES SO DISPONIVEIS NO DISPLAY DE DIAGNOSTICO).
033800 01  WS-LINHA-LOG-REJEICAO.
033900     05  WS-LLR-PED-ID                   PIC X(36).
034000     05  FILLER                          PIC X(02) VALUE SPACES.
034100     05  WS-LLR-PROD-ID                  PIC X(36).
034200     05  FILLER                          PIC X(02) VALUE SPACES.
034300     05  WS-LLR-PROD-NOME                PIC X(40).
034400     05  FILLER                          PIC X(02) VALUE SPACES.
034500     05  WS-LLR-VALOR-COMPRA             PIC ZZZZZZZZ9.99.
034600     05  FILLER                          PIC X(02) VALUE SPACES.
034700     05  WS-LLR-VALOR-OFERTADO           PIC ZZZZZZZZ9.99.
034800     05  FILLER                          PIC X(02) VALUE SPACES.
034900     05  WS-LLR-VALOR-MINIMO             PIC ZZZZZZZZ9.99.
035000     05  FILLER                          PIC X(02) VALUE SPACES.
035100     05  WS-LLR-DATA-ALTERACAO           PIC X(19).
035200         88  WS-LLR-NUNCA-ALTERADO       VALUE SPACES.
035300     05  FILLER                          PIC X(21) VALUE SPACES.
035400*
035500*-----------------------------------------------------------------
035600 PROCEDURE DIVISION.
035700*-----------------------------------------------------------------
035800 MAIN-PROCEDURE.
035900*
036000     PERFORM P100-INICIALIZA          THRU P100-FIM.
036100*
036200     PERFORM P200-CARREGA-PRODUTOS    THRU P200-FIM
036300             UNTIL WS-EOF-PRODUTO.
036400*
036500     PERFORM P250-ORDENA-TABELA       THRU P250-FIM.
036600*
036700     PERFORM P300-CONFIRMA-EXECUCAO   THRU P300-FIM.
036800*
036900     IF EXIT-GRAVA
037000         PERFORM P310-ABRE-ARQUIVOS-SAIDA THRU P310-FIM
037100         PERFORM P400-PROCESSA-PEDIDO THRU P400-FIM
037200                 UNTIL WS-EOF-PEDIDO
037300     END-IF.
037400*
037500     PERFORM P900-FINALIZA            THRU P900-FIM.
037600*
037700     GOBACK.
037800*
037900 P100-INICIALIZA.
038000*
038100     MOVE ZERO                        TO WS-QTD-PRODUTOS
038200                                          WS-QTD-PEDIDOS-LIDOS
038300                                          WS-QTD-PEDIDOS-ACEITOS
038400                                          WS-QTD-PEDIDOS-REJEITADOS.
038500     SET WS-EOF-PRODUTO NOT           TO TRUE.
038600     SET WS-EOF-PEDIDO  NOT           TO TRUE.
038700*
038800     INITIALIZE                       TABELA-PRODUTOS.
038900*
039000     OPEN INPUT PRODUTO-MESTRE.
039100     IF NOT WS-FS-PRODUTO-MESTRE-OK
039200         DISPLAY "SCMP0600 - ERRO ABERTURA PRODUTO: "
039300                 WS-FS-PRODUTO-MESTRE
039400         SET WS-EOF-PRODUTO           TO TRUE
039500     END-IF.
039600*
039700     OPEN INPUT PEDIDO-ENTRADA.
039800     IF NOT WS-FS-PEDIDO-ENTRADA-OK
039900         DISPLAY "SCMP0600 - ERRO ABERTURA PEDENT: "
040000                 WS-FS-PEDIDO-ENTRADA
040100         SET WS-EOF-PEDIDO            TO TRUE
040200     END-IF.
040300*
040400 P100-FIM.
040500*
040600 P200-CARREGA-PRODUTOS.
040700*
040800     READ PRODUTO-MESTRE INTO PROD-REGISTRO-MESTRE
040900         AT END
041000             SET WS-EOF-PRODUTO       TO TRUE
041100         NOT AT END
041200             ADD 1                    TO WS-QTD-PRODUTOS
041300             MOVE PROD-ID             TO
041400                 TAB-PROD-ID(WS-QTD-PRODUTOS)
041500             MOVE PROD-NOME           TO
041600                 TAB-PROD-NOME(WS-QTD-PRODUTOS)
041700             MOVE PROD-VALOR-COMPRA   TO
041800                 TAB-PROD-VALOR-COMPRA(WS-QTD-PRODUTOS)
041900             MOVE PROD-DATA-HORA-ALTERACAO TO
042000                 TAB-PROD-DATA-HORA-ALTERACAO(WS-QTD-PRODUTOS)
042100     END-READ.
042200*
042300     IF WS-EOF-PRODUTO
042400         CLOSE PRODUTO-MESTRE
042500     END-IF.
042600*
042700 P200-FIM.
042800*
042900 P250-ORDENA-TABELA.
043000*
043100     SORT TAB-PRODUTO ON ASCENDING KEY TAB-PROD-ID.
043200*
043300 P250-FIM.
043400*
043500 P300-CONFIRMA-EXECUCAO.
043600*
043700     DISPLAY "SCMP0600 - VALIDACAO E GRAVACAO DE PEDIDOS".
043800     DISPLAY "PRODUTOS CARREGADOS EM TABELA: " WS-QTD-PRODUTOS.
043900     DISPLAY "CONFIRMA A VALIDACAO E GRAVACAO DOS PEDIDOS "
044000             "DO ARQUIVO DE ENTRADA (S/N) ? ".
044100     ACCEPT WS-EXIT.
044200*
044300     IF NOT EXIT-GRAVA
044400         SET EXIT-NAO-GRAVA           TO TRUE
044500     END-IF.
044600*
044700 P300-FIM.
044800*
044900 P310-ABRE-ARQUIVOS-SAIDA.
045000*
045100     OPEN OUTPUT PEDIDO-SAIDA.
045200     OPEN OUTPUT SCMO0600-RPT.
045300     OPEN OUTPUT SCMR0600-LOG.
045400*
045500     WRITE SCMO0600-LINHA FROM WS-LINHA-CABECALHO-1.
045600     WRITE SCMO0600-LINHA FROM WS-LINHA-CABECALHO-2.
045700*
045800 P310-FIM.
045900*
046000 P400-PROCESSA-PEDIDO.
046100*
046200     READ PEDIDO-ENTRADA INTO PED-REG-CABECALHO-ENT
046300         AT END
046400             SET WS-EOF-PEDIDO        TO TRUE
046500         NOT AT END
046600             ADD 1                    TO WS-QTD-PEDIDOS-LIDOS
046700             SET WS-PEDIDO-OK         TO TRUE
046800             PERFORM P410-LE-ITENS-PEDIDO THRU P410-FIM
046900                     VARYING WS-IND-ITEM FROM 1 BY 1
047000                     UNTIL WS-IND-ITEM > PED-QTD-ITENS
047100             PERFORM P420-VALIDA-ITENS-PEDIDO THRU P420-FIM
047200                     VARYING WS-IND-ITEM FROM 1 BY 1
047300                     UNTIL WS-IND-ITEM > PED-QTD-ITENS
047400                        OR WS-PEDIDO-REJEITADO
047500             IF WS-PEDIDO-OK
047600                 PERFORM P430-GRAVA-PEDIDO THRU P430-FIM
047700             ELSE
047800                 PERFORM P440-GRAVA-REJEICAO THRU P440-FIM
047900             END-IF
048000             PERFORM P450-ESCREVE-LINHA-RPT THRU P450-FIM
048100     END-READ.
048200*
048300 P400-FIM.
048400*
048500 P410-LE-ITENS-PEDIDO.
048600*
048700     READ PEDIDO-ENTRADA INTO ITEM-REG-DETALHE-ENT
048800         AT END
048900             DISPLAY "SCMP0600 - ARQUIVO DE ENTRADA "
049000                     "INCONSISTENTE - FALTAM ITENS DO PEDIDO "
049100                     PED-ID
049200             SET WS-EOF-PEDIDO        TO TRUE
049300         NOT AT END
049400             MOVE ITEM-ID             TO
049500                 TAB-ITEM-ID(WS-IND-ITEM)
049600             MOVE ITEM-PRODUTO-ID     TO
049700                 TAB-ITEM-PRODUTO-ID(WS-IND-ITEM)
049800             MOVE ITEM-QUANTIDADE     TO
049900                 TAB-ITEM-QUANTIDADE(WS-IND-ITEM)
050000             MOVE ITEM-VALOR-UNITARIO TO
050100                 TAB-ITEM-VALOR-UNITARIO(WS-IND-ITEM)
050200     END-READ.
050300*
050400 P410-FIM.
050500*
050600 P420-VALIDA-ITENS-PEDIDO.
050700*
050800     SEARCH ALL TAB-PRODUTO
050900         AT END
051000             PERFORM P425-REJEITA-PRODUTO-AUSENTE THRU P425-FIM
051100         WHEN TAB-PROD-ID(IX-PRODUTO) =
051200              TAB-ITEM-PRODUTO-ID(WS-IND-ITEM)
051300             PERFORM P427-CHAMA-VALIDADOR THRU P427-FIM
051400     END-SEARCH.
051500*
051600 P420-FIM.
051700*
051800 P425-REJEITA-PRODUTO-AUSENTE.
051900*
052000*    03/05/2003 - M.SOUZA - CR-1082.                               CR-1082
052100*
052200     SET WS-PEDIDO-REJEITADO             TO TRUE.
052300     MOVE TAB-ITEM-PRODUTO-ID(WS-IND-ITEM) TO WS-REJ-PRODUTO-ID.
052400     MOVE "NAO CADASTRADO"                 TO WS-REJ-PRODUTO-NOME.
052500     MOVE ZERO                             TO WS-REJ-VALOR-COMPRA.
052600     MOVE SPACES                           TO
052700                                        WS-REJ-DATA-HORA-ALTERACAO.
052800     MOVE TAB-ITEM-VALOR-UNITARIO(WS-IND-ITEM) TO
052900                                            WS-REJ-VALOR-OFERTADO.
053000     MOVE ZERO                             TO WS-REJ-VALOR-MINIMO.
053100*
053200 P425-FIM.
053300*
053400 P427-CHAMA-VALIDADOR.
053500*
053600     MOVE TAB-PROD-NOME(IX-PRODUTO)      TO WS-VAL-PROD-NOME.
053700     MOVE TAB-PROD-VALOR-COMPRA(IX-PRODUTO) TO
053800                                        WS-VAL-PROD-VALOR-COMPRA.
053900     MOVE TAB-PROD-DATA-HORA-ALTERACAO(IX-PRODUTO) TO
054000                               WS-VAL-PROD-DATA-HORA-ALTERACAO.
054100     MOVE TAB-ITEM-VALOR-UNITARIO(WS-IND-ITEM) TO
054200                                 WS-VAL-ITEM-VALOR-UNITARIO.
054300*
054400     CALL "SCMP0903" USING WS-AREA-VALIDACAO-PRECO.
054500*
054600     IF WS-VAL-PRECO-ABAIXO-MINIMO
054700         SET WS-PEDIDO-REJEITADO         TO TRUE
054800         MOVE TAB-PROD-ID(IX-PRODUTO)     TO WS-REJ-PRODUTO-ID
054900         MOVE TAB-PROD-NOME(IX-PRODUTO)   TO WS-REJ-PRODUTO-NOME
055000         MOVE TAB-PROD-VALOR-COMPRA(IX-PRODUTO) TO
055100                                        WS-REJ-VALOR-COMPRA
055200         MOVE TAB-PROD-DATA-HORA-ALTERACAO(IX-PRODUTO) TO
055300                                        WS-REJ-DATA-HORA-ALTERACAO
055400         MOVE TAB-ITEM-VALOR-UNITARIO(WS-IND-ITEM) TO
055500                                        WS-REJ-VALOR-OFERTADO
055600         MOVE WS-VAL-VALOR-MINIMO-VENDA   TO WS-REJ-VALOR-MINIMO
055700     END-IF.
055800*
055900 P427-FIM.
056000*
056100 P430-GRAVA-PEDIDO.
056200*
056300     MOVE PED-ID                         TO
056400         PED-ID OF PED-REG-CABECALHO-SAI.
056500     MOVE PED-QTD-ITENS                  TO
056600         PED-QTD-ITENS OF PED-REG-CABECALHO-SAI.
056700     WRITE PED-REG-CABECALHO-SAI.
056800*
056900     PERFORM P435-GRAVA-ITEM-SAIDA        THRU P435-FIM
057000             VARYING WS-IND-ITEM FROM 1 BY 1
057100             UNTIL WS-IND-ITEM > PED-QTD-ITENS.
057200*
057300     ADD 1                                TO WS-QTD-PEDIDOS-ACEITOS.
057400*
057500 P430-FIM.
057600*
057700 P435-GRAVA-ITEM-SAIDA.
057800*
057900     MOVE TAB-ITEM-ID(WS-IND-ITEM)         TO
058000         ITEM-ID OF ITEM-REG-DETALHE-SAI.
058100     MOVE PED-ID                           TO
058200         ITEM-PEDIDO-ID OF ITEM-REG-DETALHE-SAI.
058300     MOVE TAB-ITEM-PRODUTO-ID(WS-IND-ITEM) TO
058400         ITEM-PRODUTO-ID OF ITEM-REG-DETALHE-SAI.
058500     MOVE TAB-ITEM-QUANTIDADE(WS-IND-ITEM) TO
058600         ITEM-QUANTIDADE OF ITEM-REG-DETALHE-SAI.
058700     MOVE TAB-ITEM-VALOR-UNITARIO(WS-IND-ITEM) TO
058800         ITEM-VALOR-UNITARIO OF ITEM-REG-DETALHE-SAI.
058900*
059000     WRITE ITEM-REG-DETALHE-SAI.
059100*
059200 P435-FIM.
059300*
059400 P440-GRAVA-REJEICAO.
059500*
059600     ADD 1                                TO
059700                                       WS-QTD-PEDIDOS-REJEITADOS.
059800*
059900     MOVE PED-ID                          TO WS-LLR-PED-ID.
060000     MOVE WS-REJ-PRODUTO-ID                TO WS-LLR-PROD-ID.
060100     MOVE WS-REJ-PRODUTO-NOME               TO WS-LLR-PROD-NOME.
060200     MOVE WS-REJ-VALOR-COMPRA               TO
060300                                        WS-LLR-VALOR-COMPRA.
060400     MOVE WS-REJ-VALOR-OFERTADO             TO
060500                                        WS-LLR-VALOR-OFERTADO.
060600     MOVE WS-REJ-VALOR-MINIMO               TO
060700                                        WS-LLR-VALOR-MINIMO.
060800*
060900     IF WS-REJ-NUNCA-ALTERADO
061000         MOVE "NAO ATUALIZADO"            TO WS-LLR-DATA-ALTERACAO
061100     ELSE
061200         MOVE WS-REJ-DATA-HORA-ALTERACAO(1:19) TO
061300                                        WS-LLR-DATA-ALTERACAO
061400     END-IF.
061500*
061600     WRITE SCMR0600-LINHA FROM WS-LINHA-LOG-REJEICAO.
061700*
061800 P440-FIM.
061900*
062000 P450-ESCREVE-LINHA-RPT.
062100*
062200     MOVE PED-ID                          TO WS-LDR-PED-ID.
062300*
062400     IF WS-PEDIDO-OK
062500         MOVE "ACEITO"                    TO WS-LDR-SITUACAO
062600         MOVE SPACES                      TO WS-LDR-PROD-NOME
062700         MOVE ZERO                        TO
062800                 WS-LDR-VALOR-OFERTADO WS-LDR-VALOR-MINIMO
062900     ELSE
063000         MOVE "REJEITADO"                 TO WS-LDR-SITUACAO
063100         MOVE WS-REJ-PRODUTO-NOME(1:30)    TO WS-LDR-PROD-NOME
063200         MOVE WS-REJ-VALOR-OFERTADO         TO
063300                                       WS-LDR-VALOR-OFERTADO
063400         MOVE WS-REJ-VALOR-MINIMO            TO
063500                                       WS-LDR-VALOR-MINIMO
063600     END-IF.
063700*
063800     WRITE SCMO0600-LINHA FROM WS-LINHA-DETALHE-RPT.
063900*
064000 P450-FIM.
064100*
064200 P900-FINALIZA.
064300*
064400     IF EXIT-GRAVA
064500         MOVE WS-QTD-PEDIDOS-LIDOS        TO WS-LT-LIDOS
064600         MOVE WS-QTD-PEDIDOS-ACEITOS      TO WS-LT-ACEITOS
064700         MOVE WS-QTD-PEDIDOS-REJEITADOS   TO WS-LT-REJEITADOS
064800         WRITE SCMO0600-LINHA FROM WS-LINHA-TOTAL
064900         CLOSE PEDIDO-ENTRADA
065000         CLOSE PEDIDO-SAIDA
065100         CLOSE SCMO0600-RPT
065200         CLOSE SCMR0600-LOG
065300     END-IF.
065400*
065500     DISPLAY "SCMP0600 - PEDIDOS LIDOS: " WS-QTD-PEDIDOS-LIDOS
065600             " ACEITOS: " WS-QTD-PEDIDOS-ACEITOS
065700             " REJEITADOS: " WS-QTD-PEDIDOS-REJEITADOS.
065800*
065900 P900-FIM.
066000*
066100 END PROGRAM SCMP0600.
